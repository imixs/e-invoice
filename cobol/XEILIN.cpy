000100*****************************************************************
000200* COPYBOOK  XEILIN                                               *
000300* LANGAGE COBOL                                                  *
000400*                                                                *
000500* GABARIT D'UNE LIGNE DE FACTURE ELECTRONIQUE.  ZERO, UNE OU     *
000600* PLUSIEURS LIGNES SUIVENT CHAQUE ENREGISTREMENT D'ENTETE XEIHDR,*
000700* LE NOMBRE ETANT DONNE PAR X-LINE-ITEM-COUNT SUR L'ENTETE.      *
000800* PREFIXE GENERIQUE X- POUR COPY XEILIN REPLACING 'X' BY         *
000850* <PREFIXE>. DANS LE PROGRAMME APPELANT.                         *
000900*                                                                *
001000* JOURNAL DES MODIFICATIONS                                      *
001100* -------------------------                                      *
001200* 870204 RBT  COPYBOOK INITIAL POUR LA LIGNE DE FACTURE          *EIL0001
001300* 890317 RBT  SEPARATION DE GROSS-PRICE ET NET-PRICE, NE         *EIL0002
001350*              FORMAIENT QU'UNE SEULE ZONE                       *EIL0003
001400* 950512 MLD  AJOUT DE L'INDICATEUR DERIVE TAX-CATEGORY          *EIL0004
001500* 990114 PCQ  REVUE Y2K - AUCUNE ZONE DE DATE SUR CET             *EIL0005
001550*              ENREGISTREMENT, SANS OBJET                        *EIL0006
001600* 031119 PCQ  AJOUT DU FILLER DE CALAGE ET DU REDEFINES          *EIL0007
001650*              IMAGE BRUTE                                       *EIL0008
001700*****************************************************************
001800     10  X-FIELDS.
001900         15  X-LINE-ID           PIC X(10).
002000         15  X-LINE-NAME         PIC X(40).
002100         15  X-LINE-DESCRIPTION  PIC X(60).
002200         15  X-LINE-ORDER-REF-ID PIC X(20).
002300         15  X-GROSS-PRICE       PIC S9(07)V999.
002400         15  X-NET-PRICE         PIC S9(07)V999.
002500         15  X-QUANTITY          PIC S9(07)V999.
002600         15  X-TAX-RATE          PIC S9(03)V99.
002700         15  X-TAX-CATEGORY      PIC X(01).
002800             88  X-CAT-STANDARD      VALUE 'S'.
002900             88  X-CAT-ZERO-RATED    VALUE 'Z'.
003000         15  X-LINE-TOTAL-AMOUNT PIC S9(09)V99.
003100         15  FILLER              PIC X(13).
003200     10  X-FIELDS-IMAGE REDEFINES X-FIELDS PIC X(190).
