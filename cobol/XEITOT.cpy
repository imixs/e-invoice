000100*****************************************************************
000200* COPYBOOK  XEITOT                                               *
000300* LANGAGE COBOL                                                  *
000400*                                                                *
000500* ZONE D'ACCUMULATION DES TOTAUX DE CONTROLE.  INSTANCIEE UNE    *
000600* FOIS PAR GROUPE FORMAT-CODE (COPY XEITOT REPLACING 'X' BY      *
000700* GRP.) ET UNE FOIS POUR LE TOTAL GENERAL DU LOT (COPY XEITOT    *
000800* REPLACING 'X' BY ALL.) DANS LE PROGRAMME BATCH.                *
000900*                                                                *
001000* JOURNAL DES MODIFICATIONS                                      *
001100* -------------------------                                      *
001200* 031119 PCQ  COPYBOOK INITIAL, EXTRAIT DE LA W-S DE EINBAT1     *TOT0001
001300* 040305 PCQ  AJOUT DE X-REJECT-COUNT POUR LA RUPTURE REJ        *TOT0002
001400*****************************************************************
001600     05  X-INVOICE-COUNT         PIC 9(07)  COMP.
001700     05  X-LINE-COUNT            PIC 9(07)  COMP.
001800     05  X-REJECT-COUNT          PIC 9(07)  COMP.
001900     05  X-GRAND-SUM             PIC S9(11)V99.
002000     05  X-NET-SUM               PIC S9(11)V99.
002100     05  X-TAX-SUM               PIC S9(11)V99.
002200     05  FILLER                  PIC X(08).
