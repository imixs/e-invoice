000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAMME EINUBL1                                              *
000400* LANGAGE COBOL                                                  *
000500*                                                                *
000600* CE SOUS-PROGRAMME EST LA CALCULETTE DES MONTANTS ET DE LA      *
000700* CLASSIFICATION FISCALE DES FACTURES AU FORMAT UBL (UNIVERSAL   *
000800* BUSINESS LANGUAGE).  LE MONTANT DE TAXE EST TOUJOURS DERIVE    *
000900* DU MONTANT BRUT ET DU MONTANT NET, CHACUN ARRONDI AVANT LA     *
001000* SOUSTRACTION.  LES LIGNES UBL NE PORTENT PAS DE PRIX NET NI    *
001100* DE TAUX DE TAXE PROPRES - SEUL LE PRIX BRUT ET LA QUANTITE     *
001200* SONT REPRIS TELS QUE RECUS.                                    *
001300*                                                                *
001400*****************************************************************
001500 PROGRAM-ID.    EINUBL1.
001600 AUTHOR.        P QUENTIN.
001700 INSTALLATION.  EFI - CENTRE DE TRAITEMENT FACTURATION.
001800 DATE-WRITTEN.  11/19/03.
001900 DATE-COMPILED.
002000 SECURITY.      NIVEAU 2 - DIFFUSION RESTREINTE AU SERVICE EFI.
002100*****************************************************************
002200* JOURNAL DES MODIFICATIONS                                      *
002300* -------------------------                                      *
002400* 031119 PCQ  PROGRAMME INITIAL - CALCULETTE FORMAT UBL           *EUB0001
002500* 031202 PCQ  LES DEUX MONTANTS SONT ARRONDIS AVANT SOUSTRACTION  *EUB0002
002600*              ET NON APRES, MEME ANOMALIE QUE SUR LE FORMAT CII  *EUB0003
002700* 990114 RES  (NOTE DE REPRISE Y2K - SANS OBJET, AUCUNE ZONE      *EUB0004
002800*              ANNEE SUR 2 POSITIONS DANS CE PROGRAMME)           *EUB0005
002900* 040512 PCQ  AUCUN TAUX DE TAXE PAR LIGNE SUR CE FORMAT - LE     *EUB0006
003000*              TAUX EST RAMENE A ZERO SUR CHAQUE LIGNE            *EUB0007
003100* 040705 MLD  REMISE A ZERO EXPLICITE DES ZONES NET-PRICE ET      *EUB0008
003200*              LINE-TOTAL-AMOUNT, NON PORTEES PAR CE FORMAT       *EUB0009
003250* 050210 PCQ  LA CATEGORIE FISCALE ETAIT LAISSEE A BLANC AU LIEU  *EUB0010
003260*              D'ETRE DERIVEE EN 'Z' COMME SUR LES AUTRES         *EUB0011
003270*              FORMATS - ANOMALIE SIGNALEE PAR LE CONTROLE DE     *EUB0012
003280*              GESTION                                            *EUB0013
003290* 050210 PCQ  AJOUT DU CLICHE LIGNE/PRIX AVANT REMISE A ZERO -    *EUB0014
003291*              POUR LE DUMP DE MISE AU POINT DEMANDE PAR LE       *EUB0015
003292*              SERVICE FACTURATION                                *EUB0016
003293* 050224 PCQ  SUPPRESSION DE LA CLASSE AMOUNT-SIGN-CLASS - JAMAIS *EUB0017
003294*              TESTEE DANS CE PROGRAMME                           *EUB0018
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004300 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
004400-    'VARS START:19/11/0309:31:05PCQUENTIN        EINUBL10001000001
004500-    'EFI.PRD.PGM                                 SLAT VARS END'.
004600 01  VERSION     PIC X(23) VALUE 'EINUBL1  06 DU 24/02/05'.
004700 01  IND                         PIC S9(4) COMP.
004800*
004900* ZONES DE TRAVAIL POUR LE CALCUL DU MONTANT DE TAXE
005000 01  W-GRAND-R                   PIC S9(09)V99.
005100 01  W-NET-R                     PIC S9(09)V99.
005200 01  W-LINE-COUNT-VU             PIC 9(03) COMP.
005300*
005400* IMAGE BRUTE DE L'ENTETE - CONSERVEE POUR CONTROLE DE COHERENCE
005500* APRES LE RETOUR VERS EINDISP.
005600 01  W-HDR-AVANT                 PIC X(320).
005700 01  W-HDR-AVANT-VUE REDEFINES W-HDR-AVANT.
005800     05  W-HDR-AVANT-FORMAT-CODE PIC X(04).
005900     05  FILLER                  PIC X(316).
005920*
005930* IMAGE BRUTE DE LA LIGNE EN COURS - CLICHE PRIS AVANT LA REMISE
005940* A ZERO DES ZONES NON PORTEES PAR CE FORMAT, POUR LE DUMP DE
005950* MISE AU POINT EN CAS D'ANOMALIE SIGNALEE PAR LE SERVICE.
005960 01  W-LIGNE-AVANT               PIC X(190).
005970 01  W-LIGNE-AVANT-VUE REDEFINES W-LIGNE-AVANT.
005980     05  W-LAV-LINE-ID           PIC X(10).
005990     05  W-LAV-LINE-NAME         PIC X(40).
006000     05  W-LAV-LINE-DESCRIPTION  PIC X(60).
006010     05  W-LAV-ORDER-REF-ID      PIC X(20).
006020     05  W-LAV-GROSS-PRICE       PIC S9(07)V999.
006030     05  W-LAV-NET-PRICE         PIC S9(07)V999.
006040     05  W-LAV-QUANTITY          PIC S9(07)V999.
006050     05  W-LAV-TAX-RATE          PIC S9(03)V99.
006060     05  W-LAV-TAX-CATEGORY      PIC X(01).
006070     05  W-LAV-LINE-TOTAL-AMOUNT PIC S9(09)V99.
006080     05  FILLER                  PIC X(13).
006090*
006100* PRIX BRUT DE LA LIGNE AVANT REMISE A ZERO - DECOUPE
006110* ENTIER/DECIMAL CONSERVEE POUR LE MEME DUMP.
006120 01  W-PRIX-AVANT                PIC S9(07)V999.
006130 01  W-PRIX-AVANT-VUE REDEFINES W-PRIX-AVANT.
006140     05  W-PRIX-AVANT-ENT        PIC S9(07).
006150     05  W-PRIX-AVANT-DEC        PIC 9(03).
006160*
006200 LINKAGE SECTION.
006200* DESCRIPTION DES PARAMETRES
006300* APPEL PAR EINDISP
006400 01  HDRM.
006500     COPY XEIHDR REPLACING 'X' BY HDRM.
006600 01  LINM.
006700     05  LINM-ENTRY OCCURS 200 TIMES INDEXED BY LINM-X.
006800         COPY XEILIN REPLACING 'X' BY LINM.
006900 01  LIGNESM                     PIC 9(03).
007000 01  CRM                         PIC 9(02).
007100 01  RCM                         PIC 9(02).
007200 PROCEDURE DIVISION USING HDRM LINM LIGNESM CRM RCM.
007300 0100-TRAITER-FACTURE-UBL.
007400     MOVE HDRM TO W-HDR-AVANT
007500     MOVE 0 TO CRM
007600     MOVE 0 TO RCM
007700     MOVE LIGNESM TO W-LINE-COUNT-VU
007800
007900* LE BRUT ET LE NET UBL SONT D'ABORD RAMENES CHACUN A 2 DECIMALES
008000* PUIS SOUSTRAITS - LA TAXE N'EST JAMAIS REPRISE TELLE QUE RECUE.
008100     COMPUTE W-GRAND-R ROUNDED = HDRM-GRAND-TOTAL-AMOUNT
008200     COMPUTE W-NET-R   ROUNDED = HDRM-NET-TOTAL-AMOUNT
008300     MOVE W-GRAND-R TO HDRM-GRAND-TOTAL-AMOUNT
008400     MOVE W-NET-R   TO HDRM-NET-TOTAL-AMOUNT
008500     COMPUTE HDRM-TAX-TOTAL-AMOUNT ROUNDED =
008600             W-GRAND-R - W-NET-R
008700
008800     PERFORM 0200-VIDER-UNE-LIGNE THRU 0200-VIDER-UNE-LIGNE-EXIT
008900         VARYING IND FROM 1 BY 1
009000         UNTIL IND > LIGNESM
009100
009200     GOBACK.
009300*
009400* LES LIGNES UBL NE PORTENT PAS DE PRIX NET, DE TAUX DE TAXE NI
009500* DE MONTANT DE LIGNE - SEUL LE PRIX BRUT ET LA QUANTITE SONT
009600* SIGNIFICATIFS SUR CE FORMAT, ON REMET LE RESTE A ZERO.  LE TAUX
009620* ETANT RAMENE A ZERO, LA CLASSIFICATION FISCALE EN DECOULE
009640* MECANIQUEMENT EN 'Z' (MEME REGLE QUE SUR LES AUTRES FORMATS).
009700 0200-VIDER-UNE-LIGNE.
009710     MOVE LINM-ENTRY (IND)      TO W-LIGNE-AVANT
009720     MOVE LINM-GROSS-PRICE (IND) TO W-PRIX-AVANT
009800     MOVE ZERO  TO LINM-NET-PRICE (IND)
009900     MOVE ZERO  TO LINM-TAX-RATE (IND)
010000     MOVE ZERO  TO LINM-LINE-TOTAL-AMOUNT (IND)
010100     MOVE 'Z'   TO LINM-TAX-CATEGORY (IND).
010200 0200-VIDER-UNE-LIGNE-EXIT.
010300     EXIT.
