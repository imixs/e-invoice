000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAMME EINCII1                                              *
000400* LANGAGE COBOL                                                  *
000500*                                                                *
000600* CE SOUS-PROGRAMME EST LA CALCULETTE DES MONTANTS ET DE LA      *
000700* CLASSIFICATION FISCALE DES FACTURES AU FORMAT CII (CROSS       *
000800* INDUSTRY INVOICE).  LE MONTANT NET EST TOUJOURS DERIVE DU      *
000900* MONTANT BRUT ET DU MONTANT DE TAXE, JAMAIS L'INVERSE.          *
001000*                                                                *
001100*****************************************************************
001200 PROGRAM-ID.    EINCII1.
001300 AUTHOR.        P QUENTIN.
001400 INSTALLATION.  EFI - CENTRE DE TRAITEMENT FACTURATION.
001500 DATE-WRITTEN.  11/19/03.
001600 DATE-COMPILED.
001700 SECURITY.      NIVEAU 2 - DIFFUSION RESTREINTE AU SERVICE EFI.
001800*****************************************************************
001900* JOURNAL DES MODIFICATIONS                                      *
002000* -------------------------                                      *
002100* 031119 PCQ  PROGRAMME INITIAL - CALCULETTE FORMAT CII           *ECI0001
002200* 031202 PCQ  AJOUT DE LA CLASSIFICATION FISCALE PAR LIGNE        *ECI0002
002300* 990114 RES  (NOTE DE REPRISE Y2K - SANS OBJET, AUCUNE ZONE      *ECI0003
002400*              ANNEE SUR 2 POSITIONS DANS CE PROGRAMME)           *ECI0004
002500* 040512 PCQ  LE MONTANT NET DOIT ETRE ARRONDI AVANT SOUSTRACTION *ECI0005
002600*              DU MONTANT DE TAXE, PAS APRES - ANOMALIE SIGNALEE  *ECI0006
002700*              PAR LE SERVICE FACTURATION                        *ECI0007
002800* 040705 MLD  AJOUT DU COMPTAGE DES LIGNES POUR CONTROLE CROISE   *ECI0008
002900*              AVEC LE NOMBRE ANNONCE SUR L'ENTETE                *ECI0009
002950* 050210 PCQ  AJOUT DU CLICHE LIGNE/TAUX AVANT CLASSIFICATION -   *ECI0010
002960*              POUR LE DUMP DE MISE AU POINT DEMANDE PAR LE       *ECI0011
002970*              SERVICE FACTURATION                                *ECI0012
002980* 050224 PCQ  SUPPRESSION DE LA CLASSE TAX-CATEGORY-CLASS -       *ECI0013
002985*              JAMAIS TESTEE, LA CLASSIFICATION PASSE PAR LES     *ECI0014
002990*              88-NIVEAUX DE XEILIN                               *ECI0015
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004000 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
004100-    'VARS START:19/11/0309:27:58PCQUENTIN        EINCII10001000001
004200-    'EFI.PRD.PGM                                 SLAT VARS END'.
004300 01  VERSION     PIC X(23) VALUE 'EINCII1  06 DU 24/02/05'.
004400 01  IND                         PIC S9(4) COMP.
004500*
004600* ZONES DE TRAVAIL POUR LE CALCUL DU MONTANT NET
004700 01  W-GRAND-R                   PIC S9(09)V99.
004800 01  W-TAX-R                     PIC S9(09)V99.
004900 01  W-LINE-COUNT-VU              PIC 9(03) COMP.
005000*
005100* IMAGE BRUTE DE L'ENTETE - SERT AU CONTROLE DE COHERENCE DES
005200* ZONES APRES CALCUL (COMPARAISON AVANT/APRES EN CAS D'ANOMALIE).
005300 01  W-HDR-AVANT                 PIC X(320).
005400 01  W-HDR-AVANT-VUE REDEFINES W-HDR-AVANT.
005500     05  W-HDR-AVANT-FORMAT-CODE PIC X(04).
005600     05  FILLER                 PIC X(316).
005620*
005630* IMAGE BRUTE DE LA LIGNE EN COURS - CLICHE PRIS AVANT LA
005640* CLASSIFICATION FISCALE, POUR LE DUMP DE MISE AU POINT EN CAS
005650* D'ANOMALIE SUR LE TAUX.
005660 01  W-LIGNE-AVANT               PIC X(190).
005670 01  W-LIGNE-AVANT-VUE REDEFINES W-LIGNE-AVANT.
005680     05  W-LAV-LINE-ID           PIC X(10).
005690     05  W-LAV-LINE-NAME         PIC X(40).
005700     05  W-LAV-LINE-DESCRIPTION  PIC X(60).
005710     05  W-LAV-ORDER-REF-ID      PIC X(20).
005720     05  W-LAV-GROSS-PRICE       PIC S9(07)V999.
005730     05  W-LAV-NET-PRICE         PIC S9(07)V999.
005740     05  W-LAV-QUANTITY          PIC S9(07)V999.
005750     05  W-LAV-TAX-RATE          PIC S9(03)V99.
005760     05  W-LAV-TAX-CATEGORY      PIC X(01).
005770     05  W-LAV-LINE-TOTAL-AMOUNT PIC S9(09)V99.
005780     05  FILLER                  PIC X(13).
005790*
005800* TAUX DE LA LIGNE AVANT CLASSIFICATION - DECOUPE ENTIER/DECIMAL
005810* CONSERVEE POUR LE MEME DUMP DE MISE AU POINT.
005820 01  W-TAUX-AVANT                PIC S9(03)V99.
005830 01  W-TAUX-AVANT-VUE REDEFINES W-TAUX-AVANT.
005840     05  W-TAUX-AVANT-ENT        PIC S9(03).
005850     05  W-TAUX-AVANT-DEC        PIC 9(02).
005860*
005870 LINKAGE SECTION.
005900* DESCRIPTION DES PARAMETRES
006000* APPEL PAR EINDISP
006100 01  HDRM.
006200     COPY XEIHDR REPLACING 'X' BY HDRM.
006300 01  LINM.
006400     05  LINM-ENTRY OCCURS 200 TIMES INDEXED BY LINM-X.
006500         COPY XEILIN REPLACING 'X' BY LINM.
006600 01  LIGNESM                     PIC 9(03).
006700 01  CRM                         PIC 9(02).
006800 01  RCM                         PIC 9(02).
006900 PROCEDURE DIVISION USING HDRM LINM LIGNESM CRM RCM.
007000 0100-TRAITER-FACTURE-CII.
007100     MOVE HDRM TO W-HDR-AVANT
007200     MOVE 0 TO CRM
007300     MOVE 0 TO RCM
007400     MOVE LIGNESM TO W-LINE-COUNT-VU
007500
007600* LE MONTANT BRUT ET LE MONTANT DE TAXE ARRIVENT DEJA ARRONDIS
007700* A 2 DECIMALES COTE EMETTEUR CII - ON NE FAIT QUE LES REPRENDRE
007800* ARRONDIS AVANT DE LES SOUSTRAIRE, PAR PRECAUTION.
007900     COMPUTE W-GRAND-R ROUNDED = HDRM-GRAND-TOTAL-AMOUNT
008000     COMPUTE W-TAX-R   ROUNDED = HDRM-TAX-TOTAL-AMOUNT
008100     COMPUTE HDRM-NET-TOTAL-AMOUNT ROUNDED =
008200             W-GRAND-R - W-TAX-R
008300
008400     PERFORM 0200-CLASSER-UNE-LIGNE THRU 0200-CLASSER-UNE-LIGNE-EXIT
008500         VARYING IND FROM 1 BY 1
008600         UNTIL IND > LIGNESM
008700
008800     GOBACK.
008900*
009000 0200-CLASSER-UNE-LIGNE.
009010     MOVE LINM-ENTRY (IND)    TO W-LIGNE-AVANT
009020     MOVE LINM-TAX-RATE (IND) TO W-TAUX-AVANT
009100     IF LINM-TAX-RATE (IND) > 0
009200         MOVE 'S' TO LINM-TAX-CATEGORY (IND)
009300     ELSE
009400         MOVE 'Z' TO LINM-TAX-CATEGORY (IND)
009500     END-IF.
009600 0200-CLASSER-UNE-LIGNE-EXIT.
009700     EXIT.
