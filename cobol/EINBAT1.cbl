000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAMME EINBAT1                                              *
000400* LANGAGE COBOL                                                  *
000500*                                                                *
000600* CE PROGRAMME EST LE PILOTE BATCH DE LA CHAINE E-INVOICE.       *
000700* IL LIT LE FICHIER INVOICE-IN (UNE ENTETE SUIVIE DE SES         *
000800* LIGNES DE DETAIL), AIGUILLE CHAQUE ENTETE VERS EINDISP POUR    *
000900* LE CALCUL DES MONTANTS ET LA CLASSIFICATION FISCALE, CUMULE    *
001000* LES TOTAUX DE CONTROLE PAR FORMAT-CODE ET ECRIT LE RAPPORT     *
001100* COLONNE INVOICE-REPORT (LIGNES HDR/LIN/CTL/REJ/GRT).           *
001200*****************************************************************
001300 PROGRAM-ID.    EINBAT1.
001400 AUTHOR.        R BOUTIN.
001500 INSTALLATION.  EFI - CENTRE DE TRAITEMENT FACTURATION.
001600 DATE-WRITTEN.  04/02/87.
001700 DATE-COMPILED.
001800 SECURITY.      NIVEAU 2 - DIFFUSION RESTREINTE AU SERVICE EFI.
001900*****************************************************************
002000* JOURNAL DES MODIFICATIONS                                      *
002100* -------------------------                                      *
002200* 870204 RBT  PROGRAMME INITIAL - PILOTE DU LOT INVOICE-IN       *EIB0001
002300* 870318 RBT  AJOUT DE LA RUPTURE DE CONTROLE PAR FORMAT-CODE    *EIB0002
002400* 880109 RBT  AJOUT DU COMPTE DES ENTETES REJETEES (LIGNE REJ)   *EIB0003
002500* 890715 MLD  CORRECTION - LES LIGNES UBL NE SONT PLUS CUMULEES  *EIB0004
002600*              DANS LE SOUS-TOTAL NET QUAND ELLES SONT VIDES     *EIB0005
002700* 911003 MLD  AJOUT DU LIBELLE VENDEUR SUR LA LIGNE HDR          *EIB0006
002800* 940928 MLD  REVUE GENERALE - DECOUPAGE EN COPYBOOKS XEIHDR/    *EIB0007
002900*              XEILIN/XEITOT/XEIRPT POUR PARTAGE AVEC EINDISP    *EIB0008
003000* 970603 PCQ  AJOUT DU COMMUTATEUR UPSI-0 POUR SAUTER LA RUPTURE *EIB0009
003100*              FINALE EN CAS DE RELANCE PARTIELLE                *EIB0010
003200* 990114 PCQ  Y2K - ISSUE-DATE/DUE-DATE CONFIRMES CCYYMMDD FULL  *EIB0011
003300*              AUCUNE ZONE ANNEE SUR 2 POSITIONS DANS CE PGM     *EIB0012
003400* 031119 PCQ  MISE A NIVEAU FILE STATUS, GO TO SUR FIN DE FICHIER*EIB0013
003500*              DEPLACEMENT DE LA ZONE RAPPORT EN WORKING-STORAGE *EIB0014
003600* 040305 PCQ  AJOUT DE LA LIGNE GRT DE FIN DE TRAITEMENT GLOBAL  *EIB0015
003650* 050203 PCQ  LES LIGNES CTL ET GRT NE PORTAIENT QUE LES TROIS   *EIB0016
003660*              SOMMES - AJOUT DU COMPTE DE FACTURES ET DE LIGNES*EIB0017
003670*              SUR CTL, PLUS LE COMPTE DE REJETS SUR GRT, DANS   *EIB0018
003680*              LES ZONES KEY-ID/DESCRIPTION LIBRES DE XEIRPT     *EIB0019
003690*              (VUES X-CTL-VIEW ET X-GRT-VIEW) - ANOMALIE        *EIB0020
003695*              SIGNALEE PAR LE CONTROLE DE GESTION               *EIB0021
003696* 050224 PCQ  LE COMMUTATEUR UPSI-0 AJOUTE EN 970603 N'ETAIT EN   *EIB0022
003697*              FAIT JAMAIS TESTE (RUPTURE FINALE TOUJOURS ECRITE)*EIB0023
003698*              - AJOUT DU GARDE-FOU SUR LINE-ITEM-COUNT > 200,   *EIB0024
003699*              REJET DES ENTETES EN EXCES DE LA TABLE DE LIGNES  *EIB0025
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SKIP-FINAL-BREAK-SW
004400         ON STATUS IS SKIP-FINAL-BREAK
004500         OFF STATUS IS DO-FINAL-BREAK.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT INVOICE-IN     ASSIGN TO INVIN
004900                           ORGANIZATION IS LINE SEQUENTIAL
005000                           FILE STATUS IS WS-INVOICE-IN-FS.
005100     SELECT INVOICE-REPORT ASSIGN TO INVRPT
005200                           ORGANIZATION IS LINE SEQUENTIAL
005300                           FILE STATUS IS WS-INVOICE-RPT-FS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  INVOICE-IN.
005700*    ENTETE - VOIR XEIHDR (320 OCTETS)
005800 01  FD-HDR-RECORD.
005900     COPY XEIHDR REPLACING 'X' BY FD-HDR.
006000*    LIGNE DE DETAIL - VOIR XEILIN (190 OCTETS)
006100 01  FD-LIN-RECORD.
006200     COPY XEILIN REPLACING 'X' BY FD-LIN.
006300 FD  INVOICE-REPORT.
006400 01  FD-RPT-RECORD               PIC X(132).
006500 WORKING-STORAGE SECTION.
006600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006700 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
006800-    'VARS START:19/11/0309:14:02PCQUENTIN        EINBAT10001000001
006900-    'EFI.PRD.PGM                                 SLAT VARS END'.
007000 01  VERSION PIC X(23) VALUE 'EINBAT1 06 DU 24/02/05'.
007100*
007200 01  WS-INVOICE-IN-FS            PIC XX.
007300     88  WS-IN-OK                    VALUE '00'.
007400     88  WS-IN-EOF                   VALUE '10'.
007500 01  WS-INVOICE-RPT-FS           PIC XX.
007600     88  WS-RPT-OK                   VALUE '00'.
007700 01  WS-EOF-SWITCH               PIC 9 COMP.
007800     88  WS-AT-EOF                   VALUE 1.
007900 01  WS-LIN-IDX                 PIC S9(4) COMP.
008000 01  WS-LIN-COUNT                PIC 9(03) COMP.
008100 01  WS-CR                      PIC 9(02) COMP.
008200     88  WS-CR-ACCEPTED              VALUE 0.
008300     88  WS-CR-REJECTED              VALUE 12.
008400 01  WS-RC                      PIC 9(02) COMP.
008420*
008440* COMMUTATEUR DE DEBORDEMENT DE LA TABLE DE LIGNES - POSITIONNE
008460* PAR 0500-LIRE-LIGNES QUAND LINE-ITEM-COUNT DEPASSE LES 200
008480* OCCURRENCES DE WS-LIN-TABLE (PIC 9(03) AUTORISE JUSQU'A 999).
008500 77  WS-LIN-OVERFLOW-SW          PIC 9 COMP.
008520     88  WS-LIGNES-EN-EXCES          VALUE 1.
008540*
008560* ZONE DE LECTURE POUBELLE POUR LES LIGNES EXCEDENTAIRES - PERMET
008580* DE RESTER CALE SUR LE FICHIER SANS DEBORDER WS-LIN-TABLE.
008600 01  WS-LIN-DISCARD              PIC X(190).
008620*
008640* ZONE DE TRAVAIL ENTETE - COPIE LOCALE DE L'ENTETE COURANTE,
008700* TRANSMISE A EINDISP ET RECUE EN RETOUR AVEC LES MONTANTS
008800* DERIVES ET LA CLASSIFICATION FISCALE REMPLIES.
008900 01  WS-HDR-RECORD.
009000     COPY XEIHDR REPLACING 'X' BY HDR.
009100 01  WS-HDR-RAW REDEFINES WS-HDR-RECORD PIC X(320).
009200*
009300* TABLE DES LIGNES DE L'ENTETE COURANTE - REPREND LE MODELE
009400* D'EMBOITEMENT OCCURS EN USAGE DANS LE SERVICE (EL-xxx OCCURS n).
009500 01  WS-LIN-TABLE.
009600     05  WS-LIN-ENTRY OCCURS 200 TIMES INDEXED BY WS-LIN-X.
009700         COPY XEILIN REPLACING 'X' BY LIN.
009800*
009900* ZONE IMPRESSION - VOIR XEIRPT POUR LES VUES HDR/LIN/CTL/REJ/GRT.
010000     COPY XEIRPT REPLACING 'X' BY WS-RPT.
010100*
010200* ZONE DE SAUVEGARDE DE LA DATE DE TRAITEMENT - CONSERVEE POUR
010300* LE JOURNAL D'EXPLOITATION, NON IMPRIMEE SUR LE RAPPORT.
010400 01  WS-RUN-DATE                 PIC 9(08).
010500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010600     05  WS-RUN-CCYY             PIC 9(04).
010700     05  WS-RUN-MM               PIC 9(02).
010800     05  WS-RUN-DD               PIC 9(02).
010900*
011000* CONTROLE DE RUPTURE PAR FORMAT-CODE
011100 01  WS-PRIOR-FORMAT-CODE        PIC X(04) VALUE SPACES.
011200 01  WS-FIRST-GROUP-SWITCH       PIC 9 COMP VALUE 1.
011300     88  WS-FIRST-GROUP              VALUE 1.
011400*
011500* CUMULS PAR GROUPE FORMAT-CODE ET CUMULS GENERAUX DU LOT
011600 01  GRP-TOTALS.
011700     COPY XEITOT REPLACING 'X' BY GRP.
011800 01  GRP-TOTALS-RAW REDEFINES GRP-TOTALS PIC X(48).
011900 01  ALL-TOTALS.
012000     COPY XEITOT REPLACING 'X' BY ALL.
012100*
012200 PROCEDURE DIVISION.
012300 0100-TRAITEMENT-PRINCIPAL.
012400     PERFORM 0200-INITIALISATION
012500     PERFORM 0400-TRAITER-UNE-ENTETE THRU 0400-TRAITER-UNE-ENTETE-EXIT
012600         UNTIL WS-AT-EOF
012650     IF DO-FINAL-BREAK
012700         PERFORM 0800-RUPTURE-CTL THRU 0800-RUPTURE-CTL-EXIT
012800         PERFORM 0900-ECRIRE-GRT
012850     END-IF
012900     CLOSE INVOICE-IN INVOICE-REPORT
013000     STOP RUN.
013100*
013200 0200-INITIALISATION.
013300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
013400     OPEN INPUT INVOICE-IN
013500     OPEN OUTPUT INVOICE-REPORT
013600     MOVE 0 TO WS-EOF-SWITCH
013700     INITIALIZE ALL-TOTALS GRP-TOTALS
013800     PERFORM 0300-LIRE-ENTETE THRU 0300-LIRE-ENTETE-EXIT.
013900*
014000 0300-LIRE-ENTETE.
014100     READ INVOICE-IN INTO WS-HDR-RECORD
014200         AT END
014300             MOVE 1 TO WS-EOF-SWITCH
014400             GO TO 0300-LIRE-ENTETE-EXIT
014500     END-READ.
014600 0300-LIRE-ENTETE-EXIT.
014700     EXIT.
014800*
014900 0400-TRAITER-UNE-ENTETE.
015000     MOVE HDR-LINE-ITEM-COUNT TO WS-LIN-COUNT
015050     MOVE 0 TO WS-LIN-OVERFLOW-SW
015100     PERFORM 0500-LIRE-LIGNES THRU 0500-LIRE-LIGNES-EXIT
015200         VARYING WS-LIN-IDX FROM 1 BY 1
015300         UNTIL WS-LIN-IDX > WS-LIN-COUNT
015350     IF WS-LIGNES-EN-EXCES
015360         PERFORM 0600-ECRIRE-REJ
015370     ELSE
015400         CALL 'EINDISP' USING WS-HDR-RECORD WS-LIN-TABLE
015500                              WS-LIN-COUNT WS-CR WS-RC
015600         IF WS-CR-REJECTED
015700             PERFORM 0600-ECRIRE-REJ
015800         ELSE
015900             PERFORM 0700-RUPTURE-SI-CHANGEMENT
016000             PERFORM 0750-ACCUMULER-ET-ECRIRE
016100         END-IF
016150     END-IF
016200     PERFORM 0300-LIRE-ENTETE THRU 0300-LIRE-ENTETE-EXIT.
016300 0400-TRAITER-UNE-ENTETE-EXIT.
016400     EXIT.
016500*
016550* AU-DELA DE 200 LIGNES, L'EXCEDENT EST LU DANS LA ZONE POUBELLE
016560* POUR RESTER CALE SUR LE FICHIER SANS DEBORDER WS-LIN-TABLE -
016570* L'ENTETE EST ALORS REJETEE PAR 0400 CI-DESSUS.
016600 0500-LIRE-LIGNES.
016610     IF WS-LIN-IDX > 200
016620         READ INVOICE-IN INTO WS-LIN-DISCARD
016630             AT END
016640                 MOVE 1 TO WS-EOF-SWITCH
016650                 GO TO 0500-LIRE-LIGNES-EXIT
016660         END-READ
016670         MOVE 1 TO WS-LIN-OVERFLOW-SW
016680     ELSE
016700         READ INVOICE-IN INTO WS-LIN-ENTRY (WS-LIN-IDX)
016800             AT END
016900                 MOVE 1 TO WS-EOF-SWITCH
017000                 GO TO 0500-LIRE-LIGNES-EXIT
017100         END-READ
017150     END-IF.
017200 0500-LIRE-LIGNES-EXIT.
017300     EXIT.
017400*
017500 0600-ECRIRE-REJ.
017600     INITIALIZE WS-RPT-RECORD
017700     MOVE 'REJ ' TO WS-RPT-LINE-TYPE
017800     MOVE HDR-FORMAT-CODE TO WS-RPT-FORMAT-CODE
017900     MOVE HDR-INVOICE-ID TO WS-RPT-KEY-ID
018000     MOVE WS-RPT-RECORD TO FD-RPT-RECORD
018100     WRITE FD-RPT-RECORD
018200     ADD 1 TO ALL-REJECT-COUNT.
018300*
018400 0700-RUPTURE-SI-CHANGEMENT.
018500     IF WS-FIRST-GROUP
018600         MOVE HDR-FORMAT-CODE TO WS-PRIOR-FORMAT-CODE
018700         MOVE 0 TO WS-FIRST-GROUP-SWITCH
018800     ELSE
018900         IF HDR-FORMAT-CODE NOT = WS-PRIOR-FORMAT-CODE
019000             PERFORM 0800-RUPTURE-CTL THRU 0800-RUPTURE-CTL-EXIT
019100             MOVE HDR-FORMAT-CODE TO WS-PRIOR-FORMAT-CODE
019200         END-IF
019300     END-IF.
019400*
019500 0750-ACCUMULER-ET-ECRIRE.
019600     INITIALIZE WS-RPT-RECORD
019700     MOVE 'HDR ' TO WS-RPT-LINE-TYPE
019800     MOVE HDR-FORMAT-CODE TO WS-RPT-FORMAT-CODE
019900     MOVE HDR-INVOICE-ID TO WS-RPT-KEY-ID
020000     MOVE HDR-SELLER-NAME (1:20) TO WS-RPT-DESCRIPTION
020100     MOVE HDR-GRAND-TOTAL-AMOUNT TO WS-RPT-AMOUNT-1
020200     MOVE HDR-NET-TOTAL-AMOUNT TO WS-RPT-AMOUNT-2
020300     MOVE HDR-TAX-TOTAL-AMOUNT TO WS-RPT-AMOUNT-3
020400     MOVE WS-RPT-RECORD TO FD-RPT-RECORD
020500     WRITE FD-RPT-RECORD
020600     PERFORM 0760-ECRIRE-LIGNES
020700         VARYING WS-LIN-IDX FROM 1 BY 1
020800         UNTIL WS-LIN-IDX > WS-LIN-COUNT
020900     ADD 1                        TO GRP-INVOICE-COUNT ALL-INVOICE-COUNT
021000     ADD WS-LIN-COUNT             TO GRP-LINE-COUNT ALL-LINE-COUNT
021100     ADD HDR-GRAND-TOTAL-AMOUNT   TO GRP-GRAND-SUM ALL-GRAND-SUM
021200     ADD HDR-NET-TOTAL-AMOUNT     TO GRP-NET-SUM ALL-NET-SUM
021300     ADD HDR-TAX-TOTAL-AMOUNT     TO GRP-TAX-SUM ALL-TAX-SUM.
021400*
021500 0760-ECRIRE-LIGNES.
021600     INITIALIZE WS-RPT-RECORD
021700     MOVE 'LIN ' TO WS-RPT-LINE-TYPE
021800     MOVE HDR-FORMAT-CODE TO WS-RPT-FORMAT-CODE
021900     MOVE LIN-LINE-ID (WS-LIN-IDX) TO WS-RPT-KEY-ID
022000     MOVE LIN-LINE-NAME (WS-LIN-IDX) (1:20) TO WS-RPT-DESCRIPTION
022100     MOVE LIN-LINE-TOTAL-AMOUNT (WS-LIN-IDX) TO WS-RPT-AMOUNT-1
022200     MOVE LIN-TAX-CATEGORY (WS-LIN-IDX) TO WS-RPT-TAX-CATEGORY
022300     MOVE WS-RPT-RECORD TO FD-RPT-RECORD
022400     WRITE FD-RPT-RECORD.
022500*
022600 0800-RUPTURE-CTL.
022700     IF GRP-INVOICE-COUNT = 0
022800         GO TO 0800-RUPTURE-CTL-EXIT
022900     END-IF
023000     INITIALIZE WS-RPT-RECORD
023100     MOVE 'CTL ' TO WS-RPT-LINE-TYPE
023200     MOVE WS-PRIOR-FORMAT-CODE TO WS-RPT-FORMAT-CODE
023250     MOVE GRP-INVOICE-COUNT TO WS-RPT-CTL-INVOICE-COUNT
023260     MOVE GRP-LINE-COUNT TO WS-RPT-CTL-LINE-COUNT
023300     MOVE GRP-GRAND-SUM TO WS-RPT-AMOUNT-1
023400     MOVE GRP-NET-SUM TO WS-RPT-AMOUNT-2
023500     MOVE GRP-TAX-SUM TO WS-RPT-AMOUNT-3
023600     MOVE WS-RPT-RECORD TO FD-RPT-RECORD
023700     WRITE FD-RPT-RECORD
023800     INITIALIZE GRP-TOTALS.
023900 0800-RUPTURE-CTL-EXIT.
024000     EXIT.
024100*
024200 0900-ECRIRE-GRT.
024300     INITIALIZE WS-RPT-RECORD
024400     MOVE 'GRT ' TO WS-RPT-LINE-TYPE
024450     MOVE ALL-INVOICE-COUNT TO WS-RPT-GRT-INVOICE-COUNT
024460     MOVE ALL-LINE-COUNT TO WS-RPT-GRT-LINE-COUNT
024470     MOVE ALL-REJECT-COUNT TO WS-RPT-GRT-REJECT-COUNT
024500     MOVE ALL-GRAND-SUM TO WS-RPT-AMOUNT-1
024600     MOVE ALL-NET-SUM TO WS-RPT-AMOUNT-2
024700     MOVE ALL-TAX-SUM TO WS-RPT-AMOUNT-3
024800     MOVE WS-RPT-RECORD TO FD-RPT-RECORD
024900     WRITE FD-RPT-RECORD.
