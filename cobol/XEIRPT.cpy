000100*****************************************************************
000200* COPYBOOK  XEIRPT                                               *
000300* LANGAGE COBOL                                                  *
000400*                                                                *
000500* UNE LIGNE D'IMPRESSION DE 132 OCTETS POUR INVOICE-REPORT. LE   *
000600* GROUPE DE BASE PORTE LES COLONNES COMMUNES A TOUS LES TYPES DE *
000700* LIGNE ; LES REDEFINES CI-DESSOUS DONNENT A CHAQUE TYPE DE      *
000800* LIGNE (HDR/LIN/CTL/REJ/GRT) SES PROPRES NOMS DE ZONE SUR LES   *
000900* MEMES OCTETS, SELON L'USAGE DU SERVICE POUR LES ZONES        *
001000* D'IMPRESSION A VOCATION MULTIPLE.                              *
001100*                                                                *
001200* CHANGE LOG                                                     *
001300* ----------                                                     *
001400* 031119 PCQ  MAQUETTE INITIALE DE LA LIGNE DE RAPPORT           *RPT0001
001500* 040305 PCQ  AJOUT DE LA VUE REJ POUR LA LIGNE DE REJET         *RPT0002
001600* 040512 PCQ  AJOUT DE LA VUE GRT POUR LE TOTAL GENERAL DU LOT   *RPT0003
001700* 050203 PCQ  AJOUT DE LA VUE CTL - LES COMPTES D'ENTETES ET DE  *RPT0004
001800*              LIGNES DU GROUPE N'ETAIENT PORTES PAR AUCUNE ZONE *RPT0005
001900*              DU RAPPORT, ANOMALIE SIGNALEE PAR LE CONTROLE DE  *RPT0006
002000*              GESTION                                           *RPT0007
002100* 050203 PCQ  REFONTE DE LA VUE GRT - LES ZONES LABEL ET         *RPT0008
002200*              LINE-COUNT-DESC NE SERVAIENT A RIEN, REMPLACEES   *RPT0009
002300*              PAR LE COMPTE DE FACTURES, DE LIGNES ET DE        *RPT0010
002400*              REJETS DU LOT ENTIER, EGALEMENT EXIGES PAR LE     *RPT0011
002500*              CONTROLE DE GESTION                               *RPT0012
002600*****************************************************************
002700 01  X-RECORD.
002800     05  X-LINE-TYPE             PIC X(04).
002900     05  FILLER                  PIC X(01).
003000     05  X-FORMAT-CODE           PIC X(04).
003100     05  FILLER                  PIC X(01).
003200     05  X-KEY-ID                PIC X(20).
003300     05  FILLER                  PIC X(01).
003400     05  X-DESCRIPTION           PIC X(20).
003500     05  FILLER                  PIC X(01).
003600     05  X-AMOUNT-1              PIC Z,ZZZ,ZZ9.99.
003700     05  FILLER                  PIC X(01).
003800     05  X-AMOUNT-2              PIC Z,ZZZ,ZZ9.99.
003900     05  FILLER                  PIC X(01).
004000     05  X-AMOUNT-3              PIC Z,ZZZ,ZZ9.99.
004100     05  FILLER                  PIC X(01).
004200     05  X-TAX-CATEGORY          PIC X(01).
004300     05  FILLER                  PIC X(40).
004400*
004500* VUE LIGNE HDR - MEME GABARIT QUE LE GROUPE DE BASE, AVEC LES
004600* NOMS DE ZONE PROPRES A L'ENTETE DE FACTURE.
004700 01  X-HDR-VIEW REDEFINES X-RECORD.
004800     05  X-HDR-LINE-TYPE         PIC X(04).
004900     05  FILLER                  PIC X(01).
005000     05  X-HDR-FORMAT-CODE       PIC X(04).
005100     05  FILLER                  PIC X(01).
005200     05  X-HDR-INVOICE-ID        PIC X(20).
005300     05  FILLER                  PIC X(01).
005400     05  X-HDR-SELLER-NAME       PIC X(20).
005500     05  FILLER                  PIC X(01).
005600     05  X-HDR-GRAND-TOTAL       PIC Z,ZZZ,ZZ9.99.
005700     05  FILLER                  PIC X(01).
005800     05  X-HDR-NET-TOTAL         PIC Z,ZZZ,ZZ9.99.
005900     05  FILLER                  PIC X(01).
006000     05  X-HDR-TAX-TOTAL         PIC Z,ZZZ,ZZ9.99.
006100     05  FILLER                  PIC X(41).
006200*
006300* VUE LIGNE LIN - LINE-ID/LINE-NAME/LINE-TOTAL, SANS LES
006400* TOTAUX D'ENTETE.
006500 01  X-LIN-VIEW REDEFINES X-RECORD.
006600     05  X-LIN-LINE-TYPE         PIC X(04).
006700     05  FILLER                  PIC X(01).
006800     05  X-LIN-FORMAT-CODE       PIC X(04).
006900     05  FILLER                  PIC X(01).
007000     05  X-LIN-LINE-ID           PIC X(20).
007100     05  FILLER                  PIC X(01).
007200     05  X-LIN-LINE-NAME         PIC X(20).
007300     05  FILLER                  PIC X(01).
007400     05  X-LIN-LINE-TOTAL        PIC Z,ZZZ,ZZ9.99.
007500     05  FILLER                  PIC X(13).
007600     05  X-LIN-TAX-CATEGORY      PIC X(01).
007700     05  FILLER                  PIC X(40).
007800*
007900* VUE LIGNE REJ - REPREND LE FORMAT-CODE BRUT QUI A ETE REJETE.
008000 01  X-REJ-VIEW REDEFINES X-RECORD.
008100     05  X-REJ-LINE-TYPE         PIC X(04).
008200     05  FILLER                  PIC X(01).
008300     05  X-REJ-RAW-FORMAT-CODE   PIC X(04).
008400     05  FILLER                  PIC X(01).
008500     05  X-REJ-INVOICE-ID        PIC X(20).
008600     05  FILLER                  PIC X(85).
008700*
008800* VUE LIGNE CTL - TOTAL DE RUPTURE PAR FORMAT-CODE. LES ZONES
008900* KEY-ID/DESCRIPTION DU GROUPE DE BASE NE SERVENT A RIEN SUR UNE
009000* LIGNE DE RUPTURE (PAS D'INVOICE-ID NI DE LIBELLE VENDEUR) -
009100* ELLES SONT REUTILISEES ICI POUR PORTER LE COMPTE DE FACTURES
009200* ET LE COMPTE DE LIGNES DU GROUPE.
009300 01  X-CTL-VIEW REDEFINES X-RECORD.
009400     05  X-CTL-LINE-TYPE         PIC X(04).
009500     05  FILLER                  PIC X(01).
009600     05  X-CTL-FORMAT-CODE       PIC X(04).
009700     05  FILLER                  PIC X(01).
009800     05  X-CTL-INVOICE-COUNT     PIC ZZZ,ZZ9.
009900     05  FILLER                  PIC X(13).
010000     05  FILLER                  PIC X(01).
010100     05  X-CTL-LINE-COUNT        PIC ZZZ,ZZ9.
010200     05  FILLER                  PIC X(13).
010300     05  FILLER                  PIC X(01).
010400     05  X-CTL-GRAND-TOTAL       PIC Z,ZZZ,ZZ9.99.
010500     05  FILLER                  PIC X(01).
010600     05  X-CTL-NET-TOTAL         PIC Z,ZZZ,ZZ9.99.
010700     05  FILLER                  PIC X(01).
010800     05  X-CTL-TAX-TOTAL         PIC Z,ZZZ,ZZ9.99.
010900     05  FILLER                  PIC X(42).
011000*
011100* VUE LIGNE GRT - TOTAL GENERAL DE FIN DE LOT, MEME PRINCIPE QUE
011200* LA VUE CTL MAIS AVEC EN SUS LE COMPTE DES ENTETES REJETEES,
011300* PORTE PAR L'ANCIENNE ZONE DE FILLER DE FIN DE LIGNE.
011400 01  X-GRT-VIEW REDEFINES X-RECORD.
011500     05  X-GRT-LINE-TYPE         PIC X(04).
011600     05  FILLER                  PIC X(01).
011700     05  X-GRT-FORMAT-CODE       PIC X(04).
011800     05  FILLER                  PIC X(01).
011900     05  X-GRT-INVOICE-COUNT     PIC ZZZ,ZZ9.
012000     05  FILLER                  PIC X(13).
012100     05  FILLER                  PIC X(01).
012200     05  X-GRT-LINE-COUNT        PIC ZZZ,ZZ9.
012300     05  FILLER                  PIC X(13).
012400     05  FILLER                  PIC X(01).
012500     05  X-GRT-GRAND-TOTAL       PIC Z,ZZZ,ZZ9.99.
012600     05  FILLER                  PIC X(01).
012700     05  X-GRT-NET-TOTAL         PIC Z,ZZZ,ZZ9.99.
012800     05  FILLER                  PIC X(01).
012900     05  X-GRT-TAX-TOTAL         PIC Z,ZZZ,ZZ9.99.
012950     05  FILLER                  PIC X(01).
013000     05  X-GRT-REJECT-COUNT      PIC ZZZ,ZZ9.
013100     05  FILLER                  PIC X(34).
