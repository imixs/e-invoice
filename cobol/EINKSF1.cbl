000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAMME EINKSF1                                              *
000400* LANGAGE COBOL                                                  *
000500*                                                                *
000600* CE SOUS-PROGRAMME EST LA CALCULETTE DES MONTANTS ET DE LA      *
000700* CLASSIFICATION FISCALE DES FACTURES AU FORMAT KSEF (KRAJOWY    *
000800* SYSTEM E-FAKTUR).  AUCUN DES TROIS MONTANTS D'ENTETE N'EST     *
000900* DERIVE DES AUTRES SUR CE FORMAT - CHACUN EST SIMPLEMENT REPRIS *
001000* ET ARRONDI INDEPENDAMMENT A 2 DECIMALES.  LES LIGNES KSEF NE   *
001100* PORTENT QU'UN SEUL PRIX UNITAIRE, REPRIS A LA FOIS COMME PRIX  *
001200* BRUT ET PRIX NET.                                               *
001300*                                                                *
001400*****************************************************************
001500 PROGRAM-ID.    EINKSF1.
001600 AUTHOR.        M DULAC.
001700 INSTALLATION.  EFI - CENTRE DE TRAITEMENT FACTURATION.
001800 DATE-WRITTEN.  12/15/03.
001900 DATE-COMPILED.
002000 SECURITY.      NIVEAU 2 - DIFFUSION RESTREINTE AU SERVICE EFI.
002100*****************************************************************
002200* JOURNAL DES MODIFICATIONS                                      *
002300* -------------------------                                      *
002400* 031215 MLD  PROGRAMME INITIAL - CALCULETTE FORMAT KSEF          *EKS0001
002500*              CREE SUR LE MODELE DE EINCII1/EINUBL1 A LA         *EKS0002
002600*              DEMANDE DU MINISTERE DES FINANCES POLONAIS         *EKS0003
002700* 990114 RES  (NOTE DE REPRISE Y2K - SANS OBJET, AUCUNE ZONE      *EKS0004
002800*              ANNEE SUR 2 POSITIONS DANS CE PROGRAMME)           *EKS0005
002900* 040512 MLD  DUPLICATION DU PRIX UNITAIRE EN BRUT ET EN NET -    *EKS0006
003000*              KSEF NE TRANSMET QU'UN SEUL PRIX PAR LIGNE         *EKS0007
003100* 040705 MLD  LE TAUX DE TAXE N'EST REPRIS QUE S'IL EST PRESENT   *EKS0008
003200*              ET STRICTEMENT POSITIF, SINON CATEGORIE Z ET TAUX  *EKS0009
003300*              LAISSE A ZERO                                      *EKS0010
003350* 050210 PCQ  AJOUT DU CLICHE LIGNE/TAUX AVANT TRAITEMENT - POUR  *EKS0011
003360*              LE DUMP DE MISE AU POINT DEMANDE PAR LE SERVICE    *EKS0012
003370*              FACTURATION                                        *EKS0013
003380* 050224 PCQ  SUPPRESSION DE LA CLASSE TAX-CATEGORY-CLASS -       *EKS0014
003390*              JAMAIS TESTEE, LA CLASSIFICATION PASSE PAR LES     *EKS0015
003395*              88-NIVEAUX DE XEILIN                               *EKS0016
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004400 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
004500-    'VARS START:15/12/0314:02:37MLDULAC          EINKSF10001000001
004600-    'EFI.PRD.PGM                                 SLAT VARS END'.
004700 01  VERSION     PIC X(23) VALUE 'EINKSF1  05 DU 24/02/05'.
004800 01  IND                         PIC S9(4) COMP.
004900*
005000* ZONES DE TRAVAIL POUR L'ARRONDI INDEPENDANT DES TROIS MONTANTS
005100 01  W-GRAND-R                   PIC S9(09)V99.
005200 01  W-NET-R                     PIC S9(09)V99.
005300 01  W-TAX-R                     PIC S9(09)V99.
005400 01  W-LINE-COUNT-VU             PIC 9(03) COMP.
005500*
005600* IMAGE BRUTE DE L'ENTETE - CONSERVEE POUR CONTROLE DE COHERENCE
005700* APRES LE RETOUR VERS EINDISP.
005800 01  W-HDR-AVANT                 PIC X(320).
005900 01  W-HDR-AVANT-VUE REDEFINES W-HDR-AVANT.
006000     05  W-HDR-AVANT-FORMAT-CODE PIC X(04).
006100     05  FILLER                  PIC X(316).
006120*
006130* IMAGE BRUTE DE LA LIGNE EN COURS - CLICHE PRIS AVANT LA
006140* DUPLICATION DU PRIX UNIQUE ET LA CLASSIFICATION FISCALE, POUR
006150* LE DUMP DE MISE AU POINT EN CAS D'ANOMALIE.
006160 01  W-LIGNE-AVANT               PIC X(190).
006170 01  W-LIGNE-AVANT-VUE REDEFINES W-LIGNE-AVANT.
006180     05  W-LAV-LINE-ID           PIC X(10).
006190     05  W-LAV-LINE-NAME         PIC X(40).
006200     05  W-LAV-LINE-DESCRIPTION  PIC X(60).
006210     05  W-LAV-ORDER-REF-ID      PIC X(20).
006220     05  W-LAV-GROSS-PRICE       PIC S9(07)V999.
006230     05  W-LAV-NET-PRICE         PIC S9(07)V999.
006240     05  W-LAV-QUANTITY          PIC S9(07)V999.
006250     05  W-LAV-TAX-RATE          PIC S9(03)V99.
006260     05  W-LAV-TAX-CATEGORY      PIC X(01).
006270     05  W-LAV-LINE-TOTAL-AMOUNT PIC S9(09)V99.
006280     05  FILLER                  PIC X(13).
006290*
006300* TAUX DE LA LIGNE AVANT CLASSIFICATION - DECOUPE ENTIER/DECIMAL
006310* CONSERVEE POUR LE MEME DUMP.
006320 01  W-TAUX-AVANT                PIC S9(03)V99.
006330 01  W-TAUX-AVANT-VUE REDEFINES W-TAUX-AVANT.
006340     05  W-TAUX-AVANT-ENT        PIC S9(03).
006350     05  W-TAUX-AVANT-DEC        PIC 9(02).
006360*
006400 LINKAGE SECTION.
006400* DESCRIPTION DES PARAMETRES
006500* APPEL PAR EINDISP
006600 01  HDRM.
006700     COPY XEIHDR REPLACING 'X' BY HDRM.
006800 01  LINM.
006900     05  LINM-ENTRY OCCURS 200 TIMES INDEXED BY LINM-X.
007000         COPY XEILIN REPLACING 'X' BY LINM.
007100 01  LIGNESM                     PIC 9(03).
007200 01  CRM                         PIC 9(02).
007300 01  RCM                         PIC 9(02).
007400 PROCEDURE DIVISION USING HDRM LINM LIGNESM CRM RCM.
007500 0100-TRAITER-FACTURE-KSEF.
007600     MOVE HDRM TO W-HDR-AVANT
007700     MOVE 0 TO CRM
007800     MOVE 0 TO RCM
007900     MOVE LIGNESM TO W-LINE-COUNT-VU
008000
008100* AUCUNE DERIVATION ENTRE LES TROIS MONTANTS D'ENTETE SUR CE
008200* FORMAT - ON LES REPREND CHACUN TEL QUE RECU, SIMPLEMENT
008300* ARRONDI A 2 DECIMALES.
008400     COMPUTE W-GRAND-R ROUNDED = HDRM-GRAND-TOTAL-AMOUNT
008500     COMPUTE W-NET-R   ROUNDED = HDRM-NET-TOTAL-AMOUNT
008600     COMPUTE W-TAX-R   ROUNDED = HDRM-TAX-TOTAL-AMOUNT
008700     MOVE W-GRAND-R TO HDRM-GRAND-TOTAL-AMOUNT
008800     MOVE W-NET-R   TO HDRM-NET-TOTAL-AMOUNT
008900     MOVE W-TAX-R   TO HDRM-TAX-TOTAL-AMOUNT
009000
009100     PERFORM 0200-TRAITER-UNE-LIGNE THRU 0200-TRAITER-UNE-LIGNE-EXIT
009200         VARYING IND FROM 1 BY 1
009300         UNTIL IND > LIGNESM
009400
009500     GOBACK.
009600*
009700* KSEF NE TRANSMET QU'UN SEUL PRIX PAR LIGNE, REPRIS DANS
009800* GROSS-PRICE - ON LE DUPLIQUE EN NET-PRICE.  LE TAUX DE TAXE
009900* N'EST CONSERVE QUE S'IL EST STRICTEMENT POSITIF.
010000 0200-TRAITER-UNE-LIGNE.
010010     MOVE LINM-ENTRY (IND)    TO W-LIGNE-AVANT
010020     MOVE LINM-TAX-RATE (IND) TO W-TAUX-AVANT
010100     MOVE LINM-GROSS-PRICE (IND) TO LINM-NET-PRICE (IND)
010200     IF LINM-TAX-RATE (IND) > 0
010300         MOVE 'S' TO LINM-TAX-CATEGORY (IND)
010400     ELSE
010500         MOVE ZERO TO LINM-TAX-RATE (IND)
010600         MOVE 'Z' TO LINM-TAX-CATEGORY (IND)
010700     END-IF.
010800 0200-TRAITER-UNE-LIGNE-EXIT.
010900     EXIT.
