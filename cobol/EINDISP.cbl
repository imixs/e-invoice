000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*              I M P O R T A N T                                *
000400*              -----------------                                *
000500*                                                                *
000600*   LE PROGRAMME EINDISP EST UNIQUEMENT UN AIGUILLAGE PAR        *
000700*   RAPPORT AU FORMAT-CODE DE L'ENTETE EN ENTREE                 *
000800*                  EINCII1 POUR FORMAT-CODE = 'CII '             *
000900*                  EINUBL1 POUR FORMAT-CODE = 'UBL '             *
001000*                  EINKSF1 POUR FORMAT-CODE = 'KSEF'             *
001100*****************************************************************
001200 PROGRAM-ID.    EINDISP.
001300 AUTHOR.        P QUENTIN.
001400 INSTALLATION.  EFI - CENTRE DE TRAITEMENT FACTURATION.
001500 DATE-WRITTEN.  11/19/03.
001600 DATE-COMPILED.
001700 SECURITY.      NIVEAU 2 - DIFFUSION RESTREINTE AU SERVICE EFI.
001800*****************************************************************
001900* JOURNAL DES MODIFICATIONS                                      *
002000* -------------------------                                      *
002100* 031119 PCQ  PROGRAMME INITIAL - AIGUILLAGE CII/UBL              *EID0001
002200* 031215 PCQ  AJOUT DU FORMAT KSEF                                *EID0002
002300* 990114 RES  (NOTE DE REPRISE Y2K - SANS OBJET, AUCUNE ZONE      *EID0003
002400*              ANNEE SUR 2 POSITIONS DANS CE PROGRAMME)           *EID0004
002500* 040512 PCQ  MISE A JOUR DU CODE RETOUR DE REJET A 12/01         *EID0005
002600* 040705 MLD  AJOUT DU COMPTEUR DE LIGNES TRAITE POUR CONTROLE    *EID0006
002650* 050210 PCQ  AJOUT DU CLICHE DU CODE RETOUR RECU - POUR LE DUMP  *EID0007
002660*              DE MISE AU POINT DEMANDE PAR LE SERVICE            *EID0008
002670*              FACTURATION                                        *EID0009
002680* 050224 PCQ  SUPPRESSION DE LA CLASSE FORMAT-CODE-CLASS - JAMAIS *EID0010
002690*              TESTEE, L'AIGUILLAGE PASSE PAR LES 88-NIVEAUX DE   *EID0011
002695*              XEIHDR                                             *EID0012
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
003700 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
003800-    'VARS START:19/11/0309:21:47PCQUENTIN        EINDISP0001000001
003900-    'EFI.PRD.PGM                                 SLAT VARS END'.
004000 01  VERSION     PIC X(23) VALUE 'EINDISP  05 DU 24/02/05'.
004100*
004200 01  WS-LINE-COUNT-CTL           PIC 9(03) COMP.
004300 01  WS-HDR-RAW-VIEW             PIC X(320).
004400 01  WS-HDR-OVERLAY REDEFINES WS-HDR-RAW-VIEW.
004500     05  WS-HDR-OVL-FORMAT-CODE  PIC X(04).
004600     05  FILLER                  PIC X(316).
004700 01  WS-LIN-RAW-IMAGE            PIC X(190).
004800 01  WS-LIN-OVERLAY REDEFINES WS-LIN-RAW-IMAGE.
004900     05  FILLER                  PIC X(190).
004920*
004930* CODE RETOUR RECU EN ENTREE - CLICHE CONSERVE AVANT REMISE A
004940* ZERO, POUR LE DUMP DE MISE AU POINT SI L'AIGUILLAGE ABOUTIT
004950* A UN REJET (FORMAT-CODE NON RECONNU).
004960 01  WS-CODE-AVANT               PIC X(04).
004970 01  WS-CODE-AVANT-VUE REDEFINES WS-CODE-AVANT.
004980     05  WS-CR-AVANT             PIC 9(02).
004990     05  WS-RC-AVANT             PIC 9(02).
005000 LINKAGE SECTION.
005100* DESCRIPTION DES PARAMETRES
005200* APPEL PAR EINBAT1
005300 01  HDRM.
005400     COPY XEIHDR REPLACING 'X' BY HDRM.
005500 01  LINM.
005600     05  LINM-ENTRY OCCURS 200 TIMES INDEXED BY LINM-X.
005700         COPY XEILIN REPLACING 'X' BY LINM.
005800 01  LIGNESM                     PIC 9(03).
005900 01  CRM                         PIC 9(02).
006000 01  RCM                         PIC 9(02).
006100 PROCEDURE DIVISION USING HDRM LINM LIGNESM CRM RCM.
006200 0100-AIGUILLER.
006300     MOVE LIGNESM TO WS-LINE-COUNT-CTL
006310     MOVE CRM TO WS-CR-AVANT
006320     MOVE RCM TO WS-RC-AVANT
006400     MOVE 0 TO CRM
006500     MOVE 0 TO RCM
006600     EVALUATE TRUE
006700         WHEN HDRM-FMT-IS-CII
006800             CALL 'EINCII1' USING HDRM LINM LIGNESM CRM RCM
006900         WHEN HDRM-FMT-IS-UBL
007000             CALL 'EINUBL1' USING HDRM LINM LIGNESM CRM RCM
007100         WHEN HDRM-FMT-IS-KSEF
007200             CALL 'EINKSF1' USING HDRM LINM LIGNESM CRM RCM
007300         WHEN OTHER
007400             MOVE 12 TO CRM
007500             MOVE 01 TO RCM
007600     END-EVALUATE
007700     GOBACK.
