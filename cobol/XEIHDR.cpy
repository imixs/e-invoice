000100*****************************************************************
000200* COPYBOOK  XEIHDR                                               *
000300* LANGAGE COBOL                                                  *
000400*                                                                *
000500* GABARIT D'UNE ENTETE DE FACTURE ELECTRONIQUE.  UNE OCCURRENCE  *
000600* DE CET ENREGISTREMENT PRECEDE LES X-LINE-ITEM-COUNT LIGNES DE  *
000700* DETAIL (VOIR XEILIN) APPARTENANT A LA MEME FACTURE.  LES NOMS  *
000800* DE ZONE SONT GENERIQUES (PREFIXE X-) POUR INSTANTIATION PAR    *
000900* COPY XEIHDR REPLACING 'X' BY <PREFIXE>. DANS LE PROGRAMME      *
000950* APPELANT.                                                      *
001000*                                                                *
001100* JOURNAL DES MODIFICATIONS                                      *
001200* -------------------------                                      *
001300* 870204 RBT  COPYBOOK INITIAL POUR L'ENTETE DE FACTURE          *EIH0001
001400* 880611 RBT  AJOUT DE ORDER-REFERENCE-ID SUR DEMANDE FACTURATION*EIH0002
001450*              REF 1142                                          *EIH0003
001500* 911003 MLD  ELARGISSEMENT DE SELLER-NAME ET BUYER-NAME A       *EIH0004
001550*              40 OCTETS                                         *EIH0005
001600* 940928 MLD  AJOUT DES REDEFINES CCYY/MM/DD POUR LES EDITIONS   *EIH0006
001650*              DE DATE                                           *EIH0007
001700* 990114 PCQ  Y2K - ISSUE-DATE/DUE-DATE CONFIRMEES EN CCYYMMDD   *EIH0008
001750*              COMPLET                                           *EIH0009
001800* 031119 PCQ  AJOUT DU FILLER DE CALAGE, ENREGISTREMENT FIXE A   *EIH0010
001850*              320 OCTETS                                        *EIH0011
001900*****************************************************************
002100     05  X-FORMAT-CODE           PIC X(04).
002200         88  X-FMT-IS-CII             VALUE 'CII '.
002300         88  X-FMT-IS-UBL             VALUE 'UBL '.
002400         88  X-FMT-IS-KSEF            VALUE 'KSEF'.
002500     05  X-INVOICE-ID            PIC X(20).
002600     05  X-ISSUE-DATE            PIC 9(08).
002700     05  X-ISSUE-DATE-PARTS REDEFINES X-ISSUE-DATE.
002800         10  X-ISSUE-CCYY        PIC 9(04).
002900         10  X-ISSUE-MM          PIC 9(02).
003000         10  X-ISSUE-DD          PIC 9(02).
003100     05  X-DUE-DATE              PIC 9(08).
003200     05  X-DUE-DATE-PARTS   REDEFINES X-DUE-DATE.
003300         10  X-DUE-CCYY          PIC 9(04).
003400         10  X-DUE-MM            PIC 9(02).
003500         10  X-DUE-DD            PIC 9(02).
003600     05  X-BUYER-REFERENCE       PIC X(20).
003700     05  X-ORDER-REFERENCE-ID    PIC X(20).
003800     05  X-SELLER-NAME           PIC X(40).
003900     05  X-SELLER-VAT-NUMBER     PIC X(15).
004000     05  X-SELLER-COUNTRY-ID     PIC X(02).
004100     05  X-SELLER-POSTCODE       PIC X(10).
004200     05  X-SELLER-CITY           PIC X(30).
004300     05  X-SELLER-STREET         PIC X(40).
004400     05  X-BUYER-NAME            PIC X(40).
004500     05  X-BUYER-VAT-NUMBER      PIC X(15).
004600     05  X-GRAND-TOTAL-AMOUNT    PIC S9(09)V99.
004700     05  X-NET-TOTAL-AMOUNT      PIC S9(09)V99.
004800     05  X-TAX-TOTAL-AMOUNT      PIC S9(09)V99.
004900     05  X-LINE-ITEM-COUNT       PIC 9(03).
005000     05  FILLER                  PIC X(12).
